000100****************************************************************
000200*                                                               *
000300*    AKMTOUT  -  KPI-2 MONTHLY-TREND RESULT RECORD               *
000400*                                                               *
000500*    SHARED LAYOUT FOR THE AK-MT-TABLE ENTRY AND THE MONTHLY-    *
000600*    TRENDS OUTPUT FILE.  CALLER SUPPLIES THE PREFIX:            *
000700*        COPY AKMTOUT REPLACING ==:TAG:== BY ==AK-MT==.          *
000800*                                                               *
000900*    RECORD IS 26 BYTES, FULLY SUBSCRIBED.                      *
001000*                                                               *
001100*    CHANGE LOG                                                 *
001200*    ---------- ---- ------------------------------------------ *
001300*    2004-02-17 PJT  REQ 4417 - ORIGINAL RESULT LAYOUT          *CR4417
001350*    2004-02-17 PJT  REQ 4417 - LEVEL DROPPED TO 05 SO THE      *CR4417
001360*                    LAYOUT NESTS UNDER AN FD OR TABLE ENTRY    *CR4417
001400****************************************************************
001500 05  :TAG:-REC.
001600     10  :TAG:-MONTH                  PIC 9(06).
001700     10  :TAG:-ORDERS                 PIC 9(07).
001800     10  :TAG:-REVENUE                PIC 9(11)V99.
