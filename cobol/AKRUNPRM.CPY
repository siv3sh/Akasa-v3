000100****************************************************************
000200*                                                               *
000300*    AKRUNPRM  -  RUN-PARAMETER RECORD                          *
000400*                                                               *
000500*    SINGLE-RECORD FILE CARRYING THE "TODAY" DATE THE JOB IS TO *
000600*    TREAT AS RUN-DATE FOR THE KPI-4 THIRTY-DAY WINDOW.         *
001100*    CALLER SUPPLIES THE PREFIX:                                *
001200*        COPY AKRUNPRM REPLACING ==:TAG:== BY ==AK-RP==.        *
001300*                                                               *
001400*    RECORD IS 8 BYTES, FULLY SUBSCRIBED.                       *
001500*                                                               *
001600*    CHANGE LOG                                                 *
001700*    ---------- ---- ------------------------------------------ *
001800*    2004-02-17 PJT  REQ 4417 - ORIGINAL RUN-PARAMETER RECORD   *CR4417
001850*    2004-02-17 PJT  REQ 4417 - LEVEL NUMBER DROPPED TO 05 SO   *CR4417
001860*                    THE LAYOUT NESTS UNDER EITHER AN FD RECORD *CR4417
001870*                    OR A TABLE-ENTRY GROUP                     *CR4417
001900****************************************************************
002000 05  :TAG:-REC.
002100     10  :TAG:-RUN-DATE.
002200         15  :TAG:-RUN-CCYY           PIC 9(04).
002300         15  :TAG:-RUN-MM             PIC 9(02).
002400         15  :TAG:-RUN-DD             PIC 9(02).
002500     10  :TAG:-RUN-DATE-N  REDEFINES  :TAG:-RUN-DATE
002600                                      PIC 9(08).
