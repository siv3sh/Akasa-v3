000100****************************************************************
000200*                                                               *
000300*    AKCUSMST  -  CUSTOMER MASTER RECORD                        *
000400*                                                               *
000500*    SHARED LAYOUT FOR THE CUSTOMER MASTER FILE RECORD AND      *
000600*    THE IN-MEMORY CUSTOMER TABLE ENTRY.  THE CALLING PROGRAM   *
000700*    SUPPLIES THE FIELD PREFIX, E.G.                            *
000800*        COPY AKCUSMST REPLACING ==:TAG:== BY ==AK-CM==.        *
000900*    GIVES THE FD RECORD (AK-CM-REC, AK-CM-ID, ...); THE TABLE  *
001000*    ENTRY COPY USES A DIFFERENT PREFIX (AK-TC-xxx).            *
001100*                                                               *
001200*    RECORD IS 61 BYTES, FULLY SUBSCRIBED BY THE FOUR FIELDS    *
001300*    OF THE INTERFACE CONTRACT -- NO SPARE BYTES REMAIN FOR A   *
001400*    FILLER PAD WITHOUT EXCEEDING THE CONTRACTED RECORD LENGTH. *
001500*                                                               *
001600*    CHANGE LOG                                                 *
001700*    ---------- ---- ------------------------------------------ *
001800*    1988-04-11 RAH  ORIGINAL CUSTOMER MASTER LAYOUT            *
001900*    1991-09-02 DWS  ADDED CUST-MOBILE FOR CONTACT CAMPAIGNS    *
002000*    1998-11-30 MLK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS HERE   *CR9811
002100*    2004-02-17 PJT  REQ 4417 - REGION NORMALIZED ON LOAD       *CR4417
002150*    2004-02-17 PJT  REQ 4417 - LEVEL NUMBER DROPPED TO 05 SO   *CR4417
002160*                    THE LAYOUT NESTS UNDER EITHER AN FD RECORD *CR4417
002170*                    OR A TABLE-ENTRY GROUP                     *CR4417
002200****************************************************************
002300 05  :TAG:-REC.
002400     10  :TAG:-ID                     PIC 9(06).
002500     10  :TAG:-NAME                   PIC X(30).
002600     10  :TAG:-MOBILE                 PIC X(10).
002700     10  :TAG:-REGION                 PIC X(15).
