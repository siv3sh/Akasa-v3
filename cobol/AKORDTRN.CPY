000100****************************************************************
000200*                                                               *
000300*    AKORDTRN  -  ORDER TRANSACTION RECORD                      *
000400*                                                               *
000500*    SHARED LAYOUT FOR THE ORDER FILE RECORD AND THE IN-MEMORY  *
000600*    ORDER TABLE ENTRY.  CALLER SUPPLIES THE PREFIX:            *
000700*        COPY AKORDTRN REPLACING ==:TAG:== BY ==AK-OM==.        *
000800*                                                               *
000900*    :TAG:-DATE-N REDEFINES THE CCYY/MM/DD GROUP AS A SINGLE    *
001000*    8-DIGIT NUMBER SO THE DATE CAN BE COMPARED AND SUBTRACTED  *
001100*    AS ONE VALUE (KPI-4 THIRTY-DAY WINDOW, KPI-2 MONTH BREAK). *
001200*                                                               *
001300*    RECORD IS 31 BYTES, FULLY SUBSCRIBED -- SEE REMARK IN      *
001400*    AKCUSMST ABOUT FILLER PADDING ON CONTRACTED RECORDS.       *
001500*                                                               *
001600*    CHANGE LOG                                                 *
001700*    ---------- ---- ------------------------------------------ *
001800*    1989-01-23 RAH  ORIGINAL ORDER TRANSACTION LAYOUT          *
001900*    1998-11-30 MLK  Y2K: EXPANDED ORD-DATE TO CCYYMMDD         *CR9811
002000*    2004-02-17 PJT  REQ 4417 - ADDED :TAG:-DATE-N REDEFINES    *CR4417
002050*    2004-02-17 PJT  REQ 4417 - LEVEL NUMBER DROPPED TO 05 SO   *CR4417
002060*                    THE LAYOUT NESTS UNDER EITHER AN FD RECORD *CR4417
002070*                    OR A TABLE-ENTRY GROUP                     *CR4417
002100****************************************************************
002200 05  :TAG:-REC.
002300     10  :TAG:-ID                     PIC 9(08).
002400     10  :TAG:-CUST-ID                PIC 9(06).
002500     10  :TAG:-DATE.
002600         15  :TAG:-DATE-CCYY          PIC 9(04).
002700         15  :TAG:-DATE-MM            PIC 9(02).
002800         15  :TAG:-DATE-DD            PIC 9(02).
002900     10  :TAG:-DATE-N  REDEFINES  :TAG:-DATE
003000                                      PIC 9(08).
003100     10  :TAG:-AMOUNT                 PIC 9(07)V99.
