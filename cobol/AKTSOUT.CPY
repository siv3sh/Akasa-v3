000100****************************************************************
000200*                                                               *
000300*    AKTSOUT  -  KPI-4 TOP-SPENDER RESULT RECORD                 *
000400*                                                               *
000500*    SHARED LAYOUT FOR THE AK-TS-TABLE ENTRY AND THE TOP-        *
000600*    SPENDERS OUTPUT FILE.  CALLER SUPPLIES THE PREFIX:          *
000700*        COPY AKTSOUT REPLACING ==:TAG:== BY ==AK-TS==.          *
000800*                                                               *
000900*    RECORD IS 49 BYTES, FULLY SUBSCRIBED.                      *
001000*                                                               *
001100*    CHANGE LOG                                                 *
001200*    ---------- ---- ------------------------------------------ *
001300*    2004-02-17 PJT  REQ 4417 - ORIGINAL RESULT LAYOUT          *CR4417
001350*    2004-02-17 PJT  REQ 4417 - LEVEL DROPPED TO 05 SO THE      *CR4417
001360*                    LAYOUT NESTS UNDER AN FD OR TABLE ENTRY    *CR4417
001400****************************************************************
001500 05  :TAG:-REC.
001600     10  :TAG:-RANK                   PIC 9(02).
001700     10  :TAG:-CUST-ID                PIC 9(06).
001800     10  :TAG:-CUST-NAME              PIC X(30).
001900     10  :TAG:-TOTAL                  PIC 9(09)V99.
