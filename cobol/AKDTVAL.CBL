000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     AKDTVAL.
000300 AUTHOR.         R A HENLEY.
000400 INSTALLATION.   SYSTEMS GROUP - BATCH ANALYTICS UNIT.
000500 DATE-WRITTEN.   06/10/85.
000600 DATE-COMPILED.  02/17/04.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900****************************************************************
001000*                                                              *
001100*   AKDTVAL  -  CALENDAR DATE SERVICES SUBPROGRAM               *
001200*                                                              *
001300*   CALLED BY AKRPT01 (AND ANY OTHER PROGRAM THAT NEEDS IT) TO  *
001400*   (1) VALIDATE A CCYYMMDD DATE AS A REAL CALENDAR DATE, REAL  *
001500*       MONTH 01-12, REAL DAY FOR THAT MONTH, LEAP YEARS        *
001600*       HONOURED, OR                                           *
001700*   (2) RETURN THE NUMBER OF CALENDAR DAYS BETWEEN TWO DATES,   *
001800*       USED BY AKRPT01 FOR THE KPI-4 30-DAY WINDOW TEST.       *
001900*                                                              *
002000*   LINKAGE - SEE AKDT-PARM BELOW.  AKDT-FUNCTION SELECTS THE   *
002100*   SERVICE; 'V' = VALIDATE AKDT-DATE-1, 'D' = DAY-COUNT        *
002200*   AKDT-DATE-2 MINUS AKDT-DATE-1.                              *
002300*                                                              *
002400*   CHANGE LOG                                                 *
002500*   ---------- ---- ----------------------------------------- *
002600*   1985-06-10 RAH  ORIGINAL VERSION - DATE-CHECK SUBROUTINE   *
002700*                   FOR THE OLD CUSTOMER STATEMENT RUN         *
002800*   1987-11-02 RAH  ADDED 400-CENTURY-WINDOW PARM, RETIRED     *
002900*                   WHEN STATEMENT RUN WENT TO 4-DIGIT YEARS   *
003000*   1991-05-14 DWS  COMP-3 CONVERSION FOR PERFORMANCE TUNING   *
003100*   1998-11-30 MLK  Y2K REMEDIATION - RECONFIRMED LEAP-YEAR    *CR9811
003200*                   TEST ALREADY USES 4-DIGIT CENTURY, NO      *CR9811
003300*                   CODE CHANGE REQUIRED, SIGNED OFF FOR Y2K   *CR9811
003400*   2004-02-17 PJT  REQ 4417 - REPURPOSED FOR THE CUSTOMER/    *CR4417
003500*                   ORDER ANALYTICS JOB, RETIRED THE OLD       *CR4417
003600*                   CENTURY-WINDOW ENTRY POINT                *CR4417
003700*   2004-03-02 PJT  REQ 4417 - ADDED DAY-COUNT SERVICE FOR     *CR4417
003800*                   KPI-4 30-DAY WINDOW, SHARED LEAP-YEAR CHK  *CR4417
003900*   2004-03-22 DWS  REQ 4430 - REJECTED CCYY OF ZERO AS BAD    *CR4430
004000*                   DATA INSTEAD OF LOOPING ON YEAR-1 = -1    *CR4430
004100****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-370.
004500 OBJECT-COMPUTER.   IBM-370.
004600 SPECIAL-NAMES.
004700     UPSI-0 IS AKDT-TRACE-SW.
004800*
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100*
005200****************************************************************
005300*    DAYS-IN-MONTH TABLE, BUILT AS INDIVIDUAL VALUE CLAUSES AND *
005400*    REDEFINED AS AN OCCURS TABLE (NO VALUE CLAUSE IS ALLOWED   *
005500*    ON AN OCCURS ITEM) -- A LEAP FEBRUARY IS HANDLED SEPARATELY*
005600****************************************************************
005700 01  WS-DIM-INIT.
005800     05  FILLER                  PIC 9(02)  VALUE 31.
005900     05  FILLER                  PIC 9(02)  VALUE 28.
006000     05  FILLER                  PIC 9(02)  VALUE 31.
006100     05  FILLER                  PIC 9(02)  VALUE 30.
006200     05  FILLER                  PIC 9(02)  VALUE 31.
006300     05  FILLER                  PIC 9(02)  VALUE 30.
006400     05  FILLER                  PIC 9(02)  VALUE 31.
006500     05  FILLER                  PIC 9(02)  VALUE 31.
006600     05  FILLER                  PIC 9(02)  VALUE 30.
006700     05  FILLER                  PIC 9(02)  VALUE 31.
006800     05  FILLER                  PIC 9(02)  VALUE 30.
006900     05  FILLER                  PIC 9(02)  VALUE 31.
007000 01  WS-DIM-TABLE  REDEFINES  WS-DIM-INIT.
007100     05  WS-DIM                  PIC 9(02)  OCCURS 12 TIMES.
007200*
007300****************************************************************
007400*    CUMULATIVE DAYS BEFORE EACH MONTH OF A NON-LEAP YEAR, SAME *
007500*    VALUE/REDEFINES TRICK AS WS-DIM-TABLE ABOVE.               *
007600****************************************************************
007700 01  WS-CUM-INIT.
007800     05  FILLER                  PIC 9(03)  VALUE 000.
007900     05  FILLER                  PIC 9(03)  VALUE 031.
008000     05  FILLER                  PIC 9(03)  VALUE 059.
008100     05  FILLER                  PIC 9(03)  VALUE 090.
008200     05  FILLER                  PIC 9(03)  VALUE 120.
008300     05  FILLER                  PIC 9(03)  VALUE 151.
008400     05  FILLER                  PIC 9(03)  VALUE 181.
008500     05  FILLER                  PIC 9(03)  VALUE 212.
008600     05  FILLER                  PIC 9(03)  VALUE 243.
008700     05  FILLER                  PIC 9(03)  VALUE 273.
008800     05  FILLER                  PIC 9(03)  VALUE 304.
008900     05  FILLER                  PIC 9(03)  VALUE 334.
009000 01  WS-CUM-TABLE  REDEFINES  WS-CUM-INIT.
009100     05  WS-CUM                  PIC 9(03)  OCCURS 12 TIMES.
009200*
009300****************************************************************
009400*    WORK FIELDS FOR THE LEAP-YEAR TEST AND THE DATE-TO-DAYNO   *
009500*    CONVERSION.  ALL COUNTERS AND SUBSCRIPTS ARE COMP/COMP-3.  *
009600****************************************************************
009700 01  WS-CNV-DATE                  PIC 9(08).
009800 01  WS-CNV-DATE-GRP  REDEFINES  WS-CNV-DATE.
009900     05  WS-CNV-CCYY              PIC 9(04).
010000     05  WS-CNV-MM                PIC 9(02).
010100     05  WS-CNV-DD                PIC 9(02).
010200 01  WS-WORK-FIELDS.
010300     05  WS-MAX-DAY               PIC 9(02)   COMP-3.
010400     05  WS-YM1                   PIC 9(04)   COMP-3.
010500     05  WS-DIV4                  PIC 9(04)   COMP-3.
010600     05  WS-DIV100                PIC 9(04)   COMP-3.
010700     05  WS-DIV400                PIC 9(04)   COMP-3.
010800     05  WS-LEAPDAYS              PIC 9(06)   COMP-3.
010900     05  WS-LEAP-SW               PIC X(01)   VALUE 'N'.
011000         88  WS-THIS-YEAR-LEAP    VALUE 'Y'.
011100     05  WS-DAYNO-1               PIC 9(08)   COMP-3.
011200     05  WS-DAYNO-2               PIC 9(08)   COMP-3.
011300*
011400 LINKAGE SECTION.
011500 01  AKDT-PARM.
011600     05  AKDT-FUNCTION            PIC X(01).
011700         88  AKDT-FN-VALIDATE     VALUE 'V'.
011800         88  AKDT-FN-DAYDIFF      VALUE 'D'.
011900     05  AKDT-DATE-1              PIC 9(08).
012000     05  AKDT-DATE-2              PIC 9(08).
012100     05  AKDT-VALID-SW            PIC X(01).
012200         88  AKDT-DATE-VALID      VALUE 'Y'.
012300     05  AKDT-DAYS-DIFF           PIC S9(08)  COMP.
012400     05  AKDT-RETURN-CD           PIC S9(04)  COMP.
012500*
012600****************************************************************
012700 PROCEDURE DIVISION USING AKDT-PARM.
012800****************************************************************
012900*
013000 0000-MAIN-LINE.
013100     MOVE ZERO               TO AKDT-RETURN-CD.
013200     MOVE 'N'                TO AKDT-VALID-SW.
013300     MOVE ZERO               TO AKDT-DAYS-DIFF.
013400     IF AKDT-FN-VALIDATE
013500         PERFORM 1000-VALIDATE-DATE THRU 1000-EXIT
013600     ELSE
013700         IF AKDT-FN-DAYDIFF
013800             PERFORM 2000-COMPUTE-DAY-DIFF THRU 2000-EXIT
013900         ELSE
014000             MOVE -1          TO AKDT-RETURN-CD
014100         END-IF
014200     END-IF.
014300     GOBACK.
014400*
014500 1000-VALIDATE-DATE.
014600     MOVE AKDT-DATE-1        TO WS-CNV-DATE.
014700     IF WS-CNV-CCYY = ZERO OR WS-CNV-MM = ZERO OR WS-CNV-DD = ZERO
014800         MOVE -2              TO AKDT-RETURN-CD
014900         GO TO 1000-EXIT
015000     END-IF.
015100     IF WS-CNV-MM > 12
015200         MOVE -3              TO AKDT-RETURN-CD
015300         GO TO 1000-EXIT
015400     END-IF.
015500     MOVE WS-CNV-CCYY        TO WS-YM1.
015600     PERFORM 1050-CHECK-LEAP-YEAR THRU 1050-EXIT.
015700     MOVE WS-DIM (WS-CNV-MM) TO WS-MAX-DAY.
015800     IF WS-CNV-MM = 2 AND WS-THIS-YEAR-LEAP
015900         MOVE 29              TO WS-MAX-DAY
016000     END-IF.
016100     IF WS-CNV-DD > WS-MAX-DAY
016200         MOVE -4              TO AKDT-RETURN-CD
016300     ELSE
016400         MOVE 'Y'             TO AKDT-VALID-SW
016500     END-IF.
016600 1000-EXIT.
016700     EXIT.
016800*
016900****************************************************************
017000*    1050-CHECK-LEAP-YEAR IS SHARED BY THE VALIDATE AND DAY-    *
017100*    COUNT SERVICES.  USES WS-YM1 (THE CALENDAR YEAR) AS INPUT  *
017200*    AND SETS WS-LEAP-SW.  DIVIDE ... REMAINDER IS USED IN      *
017300*    PLACE OF AN INTRINSIC FUNCTION.                            *
017400****************************************************************
017500 1050-CHECK-LEAP-YEAR.
017600     MOVE 'N'                TO WS-LEAP-SW.
017700     DIVIDE WS-YM1 BY 4   GIVING WS-DIV4   REMAINDER WS-DIV4.
017800     IF WS-DIV4 = ZERO
017900         DIVIDE WS-YM1 BY 100 GIVING WS-DIV100 REMAINDER WS-DIV100
018000         IF WS-DIV100 NOT = ZERO
018100             MOVE 'Y'         TO WS-LEAP-SW
018200         ELSE
018300             DIVIDE WS-YM1 BY 400 GIVING WS-DIV400
018400                                  REMAINDER WS-DIV400
018500             IF WS-DIV400 = ZERO
018600                 MOVE 'Y'     TO WS-LEAP-SW
018700             END-IF
018800         END-IF
018900     END-IF.
019000 1050-EXIT.
019100     EXIT.
019200*
019300 2000-COMPUTE-DAY-DIFF.
019400     MOVE AKDT-DATE-1        TO WS-CNV-DATE.
019500     PERFORM 2100-DATE-TO-DAYNO THRU 2100-EXIT.
019600     MOVE WS-DAYNO-1          TO WS-DAYNO-2.
019700     MOVE AKDT-DATE-2         TO WS-CNV-DATE.
019800     PERFORM 2100-DATE-TO-DAYNO THRU 2100-EXIT.
019900     COMPUTE AKDT-DAYS-DIFF = WS-DAYNO-1 - WS-DAYNO-2.
020000 2000-EXIT.
020100     EXIT.
020200*
020300****************************************************************
020400*    2100-DATE-TO-DAYNO CONVERTS WS-CNV-DATE (CCYYMMDD) INTO A  *
020500*    SEQUENTIAL DAY NUMBER IN WS-DAYNO-1, PROLEPTIC GREGORIAN,  *
020600*    SO TWO DAY NUMBERS CAN SIMPLY BE SUBTRACTED.               *
020700****************************************************************
020800 2100-DATE-TO-DAYNO.
020900     COMPUTE WS-YM1 = WS-CNV-CCYY - 1.
021000     DIVIDE WS-YM1 BY 4   GIVING WS-DIV4.
021100     DIVIDE WS-YM1 BY 100 GIVING WS-DIV100.
021200     DIVIDE WS-YM1 BY 400 GIVING WS-DIV400.
021300     COMPUTE WS-LEAPDAYS = WS-DIV4 - WS-DIV100 + WS-DIV400.
021400     COMPUTE WS-DAYNO-1 =
021500             WS-YM1 * 365 + WS-LEAPDAYS
021600           + WS-CUM (WS-CNV-MM) + WS-CNV-DD.
021700     MOVE WS-CNV-CCYY        TO WS-YM1.
021800     PERFORM 1050-CHECK-LEAP-YEAR THRU 1050-EXIT.
021900     IF WS-CNV-MM > 2 AND WS-THIS-YEAR-LEAP
022000         ADD 1 TO WS-DAYNO-1
022100     END-IF.
022200 2100-EXIT.
022300     EXIT.
