000100****************************************************************
000200*                                                               *
000300*    AKRCOUT  -  KPI-1 REPEAT-CUSTOMER RESULT RECORD             *
000400*                                                               *
000500*    SHARED LAYOUT FOR THE AK-RC-TABLE ENTRY AND THE REPEAT-     *
000600*    CUSTOMERS OUTPUT FILE.  CALLER SUPPLIES THE PREFIX:         *
000700*        COPY AKRCOUT REPLACING ==:TAG:== BY ==AK-RC==.          *
000800*                                                               *
000900*    RECORD IS 52 BYTES, FULLY SUBSCRIBED.                      *
001000*                                                               *
001100*    CHANGE LOG                                                 *
001200*    ---------- ---- ------------------------------------------ *
001300*    2004-02-17 PJT  REQ 4417 - ORIGINAL RESULT LAYOUT          *CR4417
001350*    2004-02-17 PJT  REQ 4417 - LEVEL DROPPED TO 05 SO THE      *CR4417
001360*                    LAYOUT NESTS UNDER AN FD OR TABLE ENTRY    *CR4417
001400****************************************************************
001500 05  :TAG:-REC.
001600     10  :TAG:-CUST-ID                PIC 9(06).
001700     10  :TAG:-CUST-NAME              PIC X(30).
001800     10  :TAG:-ORDERS                 PIC 9(05).
001900     10  :TAG:-TOTAL                  PIC 9(09)V99.
