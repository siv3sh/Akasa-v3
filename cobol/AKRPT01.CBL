000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     AKRPT01.
000300 AUTHOR.         R A HENLEY.
000400 INSTALLATION.   SYSTEMS GROUP - BATCH ANALYTICS UNIT.
000500 DATE-WRITTEN.   04/11/88.
000600 DATE-COMPILED.  03/22/04.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900****************************************************************
001000*                                                              *
001100*   MODULE NAME = AKRPT01                                      *
001200*                                                              *
001300*   FUNCTION    = LOADS THE CUSTOMER MASTER AND ORDER FILES,   *
001400*                 VALIDATES AND CLEANSES EACH RECORD, BUILDS   *
001500*                 IN-MEMORY CUSTOMER AND ORDER TABLES, AND     *
001600*                 PRODUCES FOUR CUSTOMER/ORDER KPIs:           *
001700*                   KPI-1  REPEAT CUSTOMERS                   *
001800*                   KPI-2  MONTHLY ORDER TRENDS                *
001900*                   KPI-3  REGIONAL REVENUE                    *
002000*                   KPI-4  TOP 10 SPENDERS, TRAILING 30 DAYS   *
002100*                 EACH KPI IS PRINTED AS A BANNERED, COLUMN-    *
002200*                 HEADED TABLE AND ALSO WRITTEN TO ITS OWN     *
002300*                 SEQUENTIAL OUTPUT FILE.                      *
002400*                                                              *
002500*   DEPENDENCIES = CALLS AKDTVAL FOR CALENDAR-DATE VALIDATION   *
002600*                  AND FOR THE KPI-4 30-DAY WINDOW TEST.        *
002700*                                                              *
002800*   INPUT  = CUST-MAS-FILE, ORDER-FILE, RUNPARM-FILE            *
002900*   OUTPUT = RC-OUT-FILE, MT-OUT-FILE, RR-OUT-FILE, TS-OUT-FILE,*
003000*            PRINT-FILE                                        *
003100*                                                              *
003200*   CHANGE LOG                                                 *
003300*   ---------- ---- ----------------------------------------- *
003400*   1988-04-11 RAH  ORIGINAL VERSION - MONTHLY CUSTOMER         *
003500*                   STATEMENT AND ORDER-HISTORY REPORT         *
003600*   1991-09-02 DWS  ADDED CUST-MOBILE TO THE STATEMENT HEADER  *
003700*   1994-01-18 RAH  SWITCHED CUSTOMER ACCESS FROM VSAM KSDS TO *
003800*                   A SORTED IN-MEMORY TABLE FOR THE NIGHTLY   *
003900*                   BATCH WINDOW                               *
004000*   1998-11-30 MLK  Y2K REMEDIATION - ORD-DATE AND RUN-DATE     *CR9811
004100*                   EXPANDED TO CCYYMMDD, CALLS AKDTVAL FOR     *CR9811
004200*                   ALL CALENDAR ARITHMETIC FROM THIS POINT ON *CR9811
004300*   2004-02-17 PJT  REQ 4417 - REPLACED THE STATEMENT REPORT    *CR4417
004400*                   WITH THE FOUR ANALYTICS KPIs BELOW; KEPT   *CR4417
004500*                   THE LOAD/VALIDATE/REPORT SKELETON          *CR4417
004600*   2004-03-22 DWS  REQ 4430 - REGION NORMALIZED TO UPPER CASE  *CR4430
004700*                   AT LOAD TIME, BLANK REGION SET TO UNKNOWN  *CR4430
004800*   2004-06-09 TRK  REQ 4471 - KPI-2/KPI-3 REVENUE FIELDS WERE  *CR4471
004900*                   EDITING WITHOUT COMMA INSERTION; WIDENED    *CR4471
005000*                   TO A COMMA-GROUPED MASK SIZED TO THE        *CR4471
005100*                   9(11)V99 ACCUMULATORS SO LARGE TOTALS PRINT *CR4471
005200*                   GROUPED LIKE KPI-1/KPI-4.  ALSO WIDENED THE *CR4471
005300*                   LOAD-SUMMARY LOADED/REJECTED COUNTS TO 7    *CR4471
005400*                   DIGITS TO MATCH THE PIC 9(07) COUNTERS --   *CR4471
005500*                   THE OLD 6-DIGIT EDIT COULD TRUNCATE ON A    *CR4471
005600*                   MILLION-ROW RUN                             *CR4471
005700****************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.   IBM-370.
006100 OBJECT-COMPUTER.   IBM-370.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     UPSI-0 IS AK-TRACE-SW.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT CUST-MAS-FILE    ASSIGN TO CUSTMAST
006800             ACCESS IS SEQUENTIAL
006900             FILE STATUS  IS  WS-CUSTMAST-STATUS.
007000     SELECT ORDER-FILE       ASSIGN TO ORDERFIL
007100             ACCESS IS SEQUENTIAL
007200             FILE STATUS  IS  WS-ORDERFIL-STATUS.
007300     SELECT RUNPARM-FILE     ASSIGN TO RUNPARMS
007400             ACCESS IS SEQUENTIAL
007500             FILE STATUS  IS  WS-RUNPARM-STATUS.
007600     SELECT RC-OUT-FILE      ASSIGN TO RCOUTFIL
007700             ACCESS IS SEQUENTIAL
007800             FILE STATUS  IS  WS-RCOUT-STATUS.
007900     SELECT MT-OUT-FILE      ASSIGN TO MTOUTFIL
008000             ACCESS IS SEQUENTIAL
008100             FILE STATUS  IS  WS-MTOUT-STATUS.
008200     SELECT RR-OUT-FILE      ASSIGN TO RROUTFIL
008300             ACCESS IS SEQUENTIAL
008400             FILE STATUS  IS  WS-RROUT-STATUS.
008500     SELECT TS-OUT-FILE      ASSIGN TO TSOUTFIL
008600             ACCESS IS SEQUENTIAL
008700             FILE STATUS  IS  WS-TSOUT-STATUS.
008800     SELECT PRINT-FILE       ASSIGN TO AKRPTPRT
008900             ACCESS IS SEQUENTIAL
009000             FILE STATUS  IS  WS-PRINT-STATUS.
009100*
009200****************************************************************
009300 DATA DIVISION.
009400 FILE SECTION.
009500****************************************************************
009600*
009700 FD  CUST-MAS-FILE
009800     RECORDING MODE IS F
009900     BLOCK CONTAINS 0 RECORDS
010000     LABEL RECORDS ARE STANDARD.
010100 01  AK-CM-RECORD.
010200     COPY AKCUSMST REPLACING ==:TAG:== BY ==AK-CM==.
010300*
010400 FD  ORDER-FILE
010500     RECORDING MODE IS F
010600     BLOCK CONTAINS 0 RECORDS
010700     LABEL RECORDS ARE STANDARD.
010800 01  AK-OM-RECORD.
010900     COPY AKORDTRN REPLACING ==:TAG:== BY ==AK-OM==.
011000*
011100 FD  RUNPARM-FILE
011200     RECORDING MODE IS F
011300     BLOCK CONTAINS 0 RECORDS
011400     LABEL RECORDS ARE STANDARD.
011500 01  AK-RP-RECORD.
011600     COPY AKRUNPRM REPLACING ==:TAG:== BY ==AK-RP==.
011700*
011800 FD  RC-OUT-FILE
011900     RECORDING MODE IS F
012000     BLOCK CONTAINS 0 RECORDS
012100     LABEL RECORDS ARE STANDARD.
012200 01  AK-FRC-RECORD.
012300     COPY AKRCOUT  REPLACING ==:TAG:== BY ==AK-FRC==.
012400*
012500 FD  MT-OUT-FILE
012600     RECORDING MODE IS F
012700     BLOCK CONTAINS 0 RECORDS
012800     LABEL RECORDS ARE STANDARD.
012900 01  AK-FMT-RECORD.
013000     COPY AKMTOUT  REPLACING ==:TAG:== BY ==AK-FMT==.
013100*
013200 FD  RR-OUT-FILE
013300     RECORDING MODE IS F
013400     BLOCK CONTAINS 0 RECORDS
013500     LABEL RECORDS ARE STANDARD.
013600 01  AK-FRR-RECORD.
013700     COPY AKRROUT  REPLACING ==:TAG:== BY ==AK-FRR==.
013800*
013900 FD  TS-OUT-FILE
014000     RECORDING MODE IS F
014100     BLOCK CONTAINS 0 RECORDS
014200     LABEL RECORDS ARE STANDARD.
014300 01  AK-FTS-RECORD.
014400     COPY AKTSOUT  REPLACING ==:TAG:== BY ==AK-FTS==.
014500*
014600 FD  PRINT-FILE
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE OMITTED.
014900 01  PRINT-REC                        PIC X(132).
015000*
015100****************************************************************
015200 WORKING-STORAGE SECTION.
015300****************************************************************
015400*
015500 01  WS-FILE-STATUS-CODES.
015600     05  FILLER                       PIC X(04) VALUE SPACES.
015700     05  WS-CUSTMAST-STATUS           PIC X(02) VALUE SPACES.
015800         88  WS-CUSTMAST-OK           VALUE '00'.
015900         88  WS-CUSTMAST-EOF          VALUE '10'.
016000     05  WS-ORDERFIL-STATUS           PIC X(02) VALUE SPACES.
016100         88  WS-ORDERFIL-OK           VALUE '00'.
016200         88  WS-ORDERFIL-EOF          VALUE '10'.
016300     05  WS-RUNPARM-STATUS            PIC X(02) VALUE SPACES.
016400         88  WS-RUNPARM-OK            VALUE '00'.
016500     05  WS-RCOUT-STATUS              PIC X(02) VALUE SPACES.
016600     05  WS-MTOUT-STATUS              PIC X(02) VALUE SPACES.
016700     05  WS-RROUT-STATUS              PIC X(02) VALUE SPACES.
016800     05  WS-TSOUT-STATUS              PIC X(02) VALUE SPACES.
016900     05  WS-PRINT-STATUS              PIC X(02) VALUE SPACES.
017000*
017100****************************************************************
017200*    CUSTOMER TABLE - LOADED ONCE, SEARCHED FOR EVERY ORDER AND *
017300*    CARRYING THE PER-CUSTOMER ORDER COUNT/TOTAL FOR KPI-1.     *
017400****************************************************************
017500 01  AK-CUST-TABLE.
017600     05  AK-CUST-COUNT                PIC 9(05)   COMP-3.
017700     05  FILLER                       PIC X(02)   VALUE SPACES.
017800     03  AK-CUST-ENTRY  OCCURS 2000 TIMES
017900                        INDEXED BY AK-CX.
018000         COPY AKCUSMST REPLACING ==:TAG:== BY ==AK-TC==.
018100         05  AK-TC-ORDER-CNT          PIC 9(05)   COMP-3.
018200         05  AK-TC-ORDER-TOT          PIC S9(09)V99 COMP-3.
018300*
018400****************************************************************
018500*    ORDER TABLE - LOADED ONCE, RE-USED FOR EACH KPI PASS.      *
018600*    AK-TO-DATE-N REDEFINES THE DATE GROUP AS ONE 8-DIGIT       *
018700*    NUMBER FOR SORTING AND WINDOW COMPARISON.                  *
018800****************************************************************
018900 01  AK-ORD-TABLE.
019000     05  AK-ORD-COUNT                 PIC 9(05)   COMP-3.
019100     05  FILLER                       PIC X(02)   VALUE SPACES.
019200     03  AK-ORD-ENTRY  OCCURS 5000 TIMES
019300                       INDEXED BY AK-OX.
019400         COPY AKORDTRN REPLACING ==:TAG:== BY ==AK-TO==.
019500         05  AK-TO-REGION             PIC X(15).
019600*
019700****************************************************************
019800*    RESULT TABLES - ONE ENTRY PER OUTPUT LINE OF EACH KPI.      *
019900****************************************************************
020000 01  AK-RC-RESULT.
020100     05  AK-RC-COUNT                  PIC 9(05)   COMP-3.
020200     05  FILLER                       PIC X(02)   VALUE SPACES.
020300     03  AK-RC-ENTRY  OCCURS 2000 TIMES INDEXED BY AK-RCX.
020400         COPY AKRCOUT REPLACING ==:TAG:== BY ==AK-TRC==.
020500*
020600 01  AK-MT-RESULT.
020700     05  AK-MT-COUNT                  PIC 9(03)   COMP-3.
020800     05  FILLER                       PIC X(02)   VALUE SPACES.
020900     03  AK-MT-ENTRY  OCCURS 120 TIMES INDEXED BY AK-MTX.
021000         COPY AKMTOUT REPLACING ==:TAG:== BY ==AK-TMT==.
021100*
021200 01  AK-RR-RESULT.
021300     05  AK-RR-COUNT                  PIC 9(03)   COMP-3.
021400     05  FILLER                       PIC X(02)   VALUE SPACES.
021500     03  AK-RR-ENTRY  OCCURS 200 TIMES INDEXED BY AK-RRX.
021600         COPY AKRROUT REPLACING ==:TAG:== BY ==AK-TRR==.
021700*
021800 01  AK-TS-RESULT.
021900     05  AK-TS-COUNT                  PIC 9(02)   COMP-3.
022000     05  FILLER                       PIC X(03)   VALUE SPACES.
022100     03  AK-TS-ENTRY  OCCURS 10 TIMES INDEXED BY AK-TSX.
022200         COPY AKTSOUT REPLACING ==:TAG:== BY ==AK-TTS==.
022300*
022400****************************************************************
022500*    TOP-SPENDER WORK TABLE - HOLDS ALL DISTINCT CUSTOMERS WITH *
022600*    A QUALIFYING ORDER BEFORE THE RANK PASS TRIMS IT TO TEN.   *
022700****************************************************************
022800 01  AK-TSW-TABLE.
022900     05  AK-TSW-COUNT                 PIC 9(05)   COMP-3.
023000     05  FILLER                       PIC X(02)   VALUE SPACES.
023100     05  AK-TSW-ENTRY  OCCURS 2000 TIMES INDEXED BY AK-TSWX.
023200         10  AK-TSW-CUST-ID           PIC 9(06).
023300         10  AK-TSW-TOTAL             PIC S9(09)V99 COMP-3.
023400         10  FILLER                   PIC X(01).
023500*
023600****************************************************************
023700*    RUN-PARAMETER AND CALL-LINKAGE WORK AREAS.                 *
023800****************************************************************
023900 01  AK-RUN-DATE                       PIC 9(08).
024000 01  AK-RUN-DATE-GRP  REDEFINES AK-RUN-DATE.
024100     05  AK-RUN-CCYY                  PIC 9(04).
024200     05  AK-RUN-MM                    PIC 9(02).
024300     05  AK-RUN-DD                    PIC 9(02).
024400 01  AK-WINDOW-START-DATE              PIC 9(08).
024500*
024600 01  AKDT-LINK-PARM.
024700     05  AKDT-FUNCTION                PIC X(01).
024800     05  AKDT-DATE-1                  PIC 9(08).
024900     05  AKDT-DATE-2                  PIC 9(08).
025000     05  AKDT-VALID-SW                PIC X(01).
025100         88  AKDT-DATE-VALID          VALUE 'Y'.
025200     05  AKDT-DAYS-DIFF               PIC S9(08) COMP.
025300     05  AKDT-RETURN-CD               PIC S9(04) COMP.
025400     05  FILLER                       PIC X(02) VALUE SPACES.
025500*
025600****************************************************************
025700*    MISCELLANEOUS COUNTERS, SWITCHES AND SUBSCRIPTS.  ALL      *
025800*    COUNTERS AND SUBSCRIPTS ARE COMP OR COMP-3 PER STANDARDS.  *
025900****************************************************************
026000 01  AK-EOF-SWITCHES.
026100     05  AK-CUST-EOF-SW               PIC X(01) VALUE 'N'.
026200         88  AK-CUST-EOF              VALUE 'Y'.
026300     05  AK-ORD-EOF-SW                PIC X(01) VALUE 'N'.
026400         88  AK-ORD-EOF               VALUE 'Y'.
026500     05  FILLER                       PIC X(02) VALUE SPACES.
026600*
026700 01  AK-LOAD-COUNTERS.
026800     05  AK-CUST-READ                 PIC 9(07)  COMP-3 VALUE 0.
026900     05  AK-CUST-LOADED               PIC 9(07)  COMP-3 VALUE 0.
027000     05  AK-CUST-REJECTED             PIC 9(07)  COMP-3 VALUE 0.
027100     05  AK-ORD-READ                  PIC 9(07)  COMP-3 VALUE 0.
027200     05  AK-ORD-LOADED                PIC 9(07)  COMP-3 VALUE 0.
027300     05  AK-ORD-REJECTED              PIC 9(07)  COMP-3 VALUE 0.
027400     05  FILLER                       PIC X(02)  VALUE SPACES.
027500*
027600 01  AK-SUBSCRIPTS.
027700     05  AK-I                         PIC 9(05)  COMP VALUE 0.
027800     05  AK-J                         PIC 9(05)  COMP VALUE 0.
027900     05  AK-SAVE-IDX                  PIC 9(05)  COMP VALUE 0.
028000     05  AK-SWAP-SW                   PIC X(01)  VALUE 'N'.
028100         88  AK-SWAP-MADE             VALUE 'Y'.
028200     05  AK-FOUND-SW                  PIC X(01)  VALUE 'N'.
028300         88  AK-FOUND                 VALUE 'Y'.
028400     05  AK-VALID-SW                  PIC X(01)  VALUE 'N'.
028500         88  AK-VALID                 VALUE 'Y'.
028600     05  FILLER                       PIC X(02)  VALUE SPACES.
028700*
028800 01  AK-WORK-FIELDS.
028900     05  AK-CUST-ID-WORK              PIC 9(06).
029000     05  AK-MONTH-WORK                PIC 9(06).
029100     05  AK-REGION-WORK               PIC X(15).
029200     05  AK-NAME-LEN                  PIC 9(02)  COMP.
029300     05  AK-TEMP-REC                  PIC X(52).
029400     05  AK-GRAND-REPEAT-CUST         PIC 9(05)  COMP-3 VALUE 0.
029500     05  AK-GRAND-MT-ORDERS           PIC 9(07)  COMP-3 VALUE 0.
029600     05  AK-GRAND-MT-REVENUE          PIC S9(11)V99 COMP-3 VALUE 0.
029700     05  AK-GRAND-RR-REVENUE          PIC S9(11)V99 COMP-3 VALUE 0.
029800     05  FILLER                       PIC X(04)   VALUE SPACES.
029900*
030000****************************************************************
030100*    REPORT LINES.  EACH 01 CARRIES A TRAILING FILLER PAD TO    *
030200*    132 CHARACTERS -- THE PRINT LINE ALWAYS HAS SPARE ROOM.    *
030300****************************************************************
030400 01  AK-BANNER-LINE.
030500     05  FILLER                       PIC X(132)  VALUE ALL '='.
030600*
030700 01  AK-TITLE-LINE.
030800     05  FILLER                       PIC X(10)   VALUE SPACES.
030900     05  AK-TITLE-TEXT                PIC X(60)   VALUE SPACES.
031000     05  FILLER                       PIC X(62)   VALUE SPACES.
031100*
031200 01  AK-HEAD-LINE.
031300     05  FILLER                       PIC X(20)   VALUE
031400         'AKRPT01 - CUSTOMER/ORDER ANALYTICS BATCH'.
031500     05  FILLER                       PIC X(20)   VALUE SPACES.
031600     05  FILLER                       PIC X(13)   VALUE
031700         'RUN DATE:   '.
031800     05  AK-HEAD-RUN-CCYY             PIC 9(04).
031900     05  FILLER                       PIC X(01)   VALUE '-'.
032000     05  AK-HEAD-RUN-MM               PIC 9(02).
032100     05  FILLER                       PIC X(01)   VALUE '-'.
032200     05  AK-HEAD-RUN-DD               PIC 9(02).
032300     05  FILLER                       PIC X(58)   VALUE SPACES.
032400*
032500 01  AK-LOAD-SUMMARY-LINE1.
032600     05  FILLER                       PIC X(30)   VALUE
032700         'DATA LOAD SUMMARY'.
032800     05  FILLER                       PIC X(102)  VALUE SPACES.
032900*
033000 01  AK-LOAD-SUMMARY-LINE2.
033100     05  FILLER                       PIC X(22)   VALUE
033200         '  CUSTOMERS LOADED:   '.
033300*    CR4471 - WIDENED TO 7 DIGITS, AK-CUST-LOADED IS PIC 9(07)
033400     05  AK-LS-CUST-LOADED            PIC Z,ZZZ,ZZ9.
033500     05  FILLER                       PIC X(06)   VALUE SPACES.
033600     05  FILLER                       PIC X(17)   VALUE
033700         'CUSTOMERS REJ:   '.
033800     05  AK-LS-CUST-REJ               PIC Z,ZZZ,ZZ9.
033900     05  FILLER                       PIC X(69)   VALUE SPACES.
034000*
034100 01  AK-LOAD-SUMMARY-LINE3.
034200     05  FILLER                       PIC X(22)   VALUE
034300         '  ORDERS LOADED:      '.
034400*    CR4471 - WIDENED TO 7 DIGITS, AK-ORD-LOADED IS PIC 9(07)
034500     05  AK-LS-ORD-LOADED             PIC Z,ZZZ,ZZ9.
034600     05  FILLER                       PIC X(06)   VALUE SPACES.
034700     05  FILLER                       PIC X(17)   VALUE
034800         'ORDERS REJ:      '.
034900     05  AK-LS-ORD-REJ                PIC Z,ZZZ,ZZ9.
035000     05  FILLER                       PIC X(69)   VALUE SPACES.
035100*
035200 01  AK-COL-HEAD-RC.
035300     05  FILLER                       PIC X(08)   VALUE 'CUST-ID'.
035400     05  FILLER                       PIC X(04)   VALUE SPACES.
035500     05  FILLER                       PIC X(30)   VALUE
035600         'CUSTOMER NAME'.
035700     05  FILLER                       PIC X(03)   VALUE SPACES.
035800     05  FILLER                       PIC X(07)   VALUE 'ORDERS '.
035900     05  FILLER                       PIC X(06)   VALUE SPACES.
036000     05  FILLER                       PIC X(14)   VALUE
036100         'TOTAL SPEND   '.
036200     05  FILLER                       PIC X(60)   VALUE SPACES.
036300*
036400 01  AK-DETAIL-RC.
036500     05  AK-DRC-CUST-ID               PIC Z(5)9.
036600     05  FILLER                       PIC X(04)   VALUE SPACES.
036700     05  AK-DRC-CUST-NAME             PIC X(30).
036800     05  FILLER                       PIC X(02)   VALUE SPACES.
036900     05  AK-DRC-ORDERS                PIC ZZ,ZZ9.
037000     05  FILLER                       PIC X(06)   VALUE SPACES.
037100     05  AK-DRC-TOTAL                 PIC Z,ZZZ,ZZ9.99.
037200     05  FILLER                       PIC X(55)   VALUE SPACES.
037300*
037400 01  AK-TOTAL-RC.
037500     05  FILLER                       PIC X(28)   VALUE
037600         '  TOTAL REPEAT CUSTOMERS:   '.
037700     05  AK-TRC-COUNT                 PIC ZZ,ZZ9.
037800     05  FILLER                       PIC X(97)   VALUE SPACES.
037900*
038000 01  AK-COL-HEAD-MT.
038100     05  FILLER                       PIC X(10)   VALUE 'MONTH'.
038200     05  FILLER                       PIC X(04)   VALUE SPACES.
038300     05  FILLER                       PIC X(10)   VALUE 'ORDERS'.
038400     05  FILLER                       PIC X(06)   VALUE SPACES.
038500     05  FILLER                       PIC X(14)   VALUE
038600         'REVENUE       '.
038700     05  FILLER                       PIC X(88)   VALUE SPACES.
038800*
038900 01  AK-DETAIL-MT.
039000     05  AK-DMT-MONTH                 PIC Z(5)9.
039100     05  FILLER                       PIC X(08)   VALUE SPACES.
039200     05  AK-DMT-ORDERS                PIC Z(6)9.
039300     05  FILLER                       PIC X(03)   VALUE SPACES.
039400*    CR4471 - COMMA-GROUPED, SIZED TO AK-TMT-REVENUE'S 9(11)V99
039500     05  AK-DMT-REVENUE               PIC ZZ,ZZZ,ZZZ,ZZ9.99.
039600     05  FILLER                       PIC X(91)   VALUE SPACES.
039700*
039800 01  AK-TOTAL-MT.
039900     05  FILLER                       PIC X(24)   VALUE
040000         '  GRAND TOTAL ORDERS:   '.
040100     05  AK-TOT-MT-ORDERS                 PIC Z(6)9.
040200     05  FILLER                       PIC X(04)   VALUE SPACES.
040300     05  FILLER                       PIC X(16)   VALUE
040400         'GRAND REVENUE:  '.
040500*    CR4471 - COMMA-GROUPED, SIZED TO AK-GRAND-MT-REVENUE'S
040600*    9(11)V99 -- THE OLD Z(8)9.99 EDIT DROPPED COMMA GROUPING
040700     05  AK-TOT-MT-REVENUE               PIC ZZ,ZZZ,ZZZ,ZZ9.99.
040800     05  FILLER                       PIC X(64)   VALUE SPACES.
040900*
041000 01  AK-COL-HEAD-RR.
041100     05  FILLER                       PIC X(17)   VALUE 'REGION'.
041200     05  FILLER                       PIC X(04)   VALUE SPACES.
041300     05  FILLER                       PIC X(10)   VALUE 'ORDERS'.
041400     05  FILLER                       PIC X(06)   VALUE SPACES.
041500     05  FILLER                       PIC X(14)   VALUE
041600         'REVENUE       '.
041700     05  FILLER                       PIC X(81)   VALUE SPACES.
041800*
041900 01  AK-DETAIL-RR.
042000     05  AK-DRR-REGION                PIC X(15).
042100     05  FILLER                       PIC X(06)   VALUE SPACES.
042200     05  AK-DRR-ORDERS                PIC Z(6)9.
042300     05  FILLER                       PIC X(03)   VALUE SPACES.
042400*    CR4471 - COMMA-GROUPED, SIZED TO AK-TRR-REVENUE'S 9(11)V99
042500     05  AK-DRR-REVENUE               PIC ZZ,ZZZ,ZZZ,ZZ9.99.
042600     05  FILLER                       PIC X(84)   VALUE SPACES.
042700*
042800 01  AK-TOTAL-RR.
042900     05  FILLER                       PIC X(26)   VALUE
043000         '  GRAND TOTAL REVENUE:   '.
043100*    CR4471 - COMMA-GROUPED, SIZED TO AK-GRAND-RR-REVENUE'S
043200*    9(11)V99 -- THE OLD Z(8)9.99 EDIT DROPPED COMMA GROUPING
043300     05  AK-TOT-RR-REVENUE               PIC ZZ,ZZZ,ZZZ,ZZ9.99.
043400     05  FILLER                       PIC X(89)   VALUE SPACES.
043500*
043600 01  AK-COL-HEAD-TS.
043700     05  FILLER                       PIC X(06)   VALUE 'RANK'.
043800     05  FILLER                       PIC X(04)   VALUE SPACES.
043900     05  FILLER                       PIC X(08)   VALUE 'CUST-ID'.
044000     05  FILLER                       PIC X(04)   VALUE SPACES.
044100     05  FILLER                       PIC X(30)   VALUE
044200         'CUSTOMER NAME'.
044300     05  FILLER                       PIC X(03)   VALUE SPACES.
044400     05  FILLER                       PIC X(14)   VALUE
044500         'TOTAL SPEND   '.
044600     05  FILLER                       PIC X(63)   VALUE SPACES.
044700*
044800 01  AK-DETAIL-TS.
044900     05  AK-DTS-RANK                  PIC Z9.
045000     05  FILLER                       PIC X(08)   VALUE SPACES.
045100     05  AK-DTS-CUST-ID               PIC Z(5)9.
045200     05  FILLER                       PIC X(04)   VALUE SPACES.
045300     05  AK-DTS-CUST-NAME             PIC X(30).
045400     05  FILLER                       PIC X(02)   VALUE SPACES.
045500     05  AK-DTS-TOTAL                 PIC Z,ZZZ,ZZ9.99.
045600     05  FILLER                       PIC X(56)   VALUE SPACES.
045700*
045800 LINKAGE SECTION.
045900*
046000****************************************************************
046100 PROCEDURE DIVISION.
046200****************************************************************
046300*
046400 0000-MAIN-LINE.
046500     PERFORM 0100-OPEN-FILES        THRU 0100-EXIT.
046600     PERFORM 0200-READ-RUN-PARM     THRU 0200-EXIT.
046700     PERFORM 1000-LOAD-CUSTOMERS    THRU 1000-EXIT.
046800     PERFORM 1200-LOAD-ORDERS       THRU 1200-EXIT.
046900     PERFORM 8000-WRITE-RPT-HEADER  THRU 8000-EXIT.
047000     PERFORM 1900-LOAD-SUMMARY      THRU 1900-EXIT.
047100     PERFORM 2000-KPI1-REPEAT-CUST  THRU 2000-EXIT.
047200     PERFORM 8100-PRINT-KPI1        THRU 8100-EXIT.
047300     PERFORM 9000-WRITE-RC-FILE     THRU 9000-EXIT.
047400     PERFORM 3000-KPI2-MONTH-TRENDS THRU 3000-EXIT.
047500     PERFORM 8200-PRINT-KPI2        THRU 8200-EXIT.
047600     PERFORM 9100-WRITE-MT-FILE     THRU 9100-EXIT.
047700     PERFORM 4000-KPI3-REGIONAL-REVENUE THRU 4000-EXIT.
047800     PERFORM 8300-PRINT-KPI3        THRU 8300-EXIT.
047900     PERFORM 9200-WRITE-RR-FILE     THRU 9200-EXIT.
048000     PERFORM 5000-KPI4-TOP-SPENDERS THRU 5000-EXIT.
048100     PERFORM 8400-PRINT-KPI4        THRU 8400-EXIT.
048200     PERFORM 9300-WRITE-TS-FILE     THRU 9300-EXIT.
048300     PERFORM 0900-CLOSE-FILES       THRU 0900-EXIT.
048400     GOBACK.
048500*
048600 0100-OPEN-FILES.
048700     OPEN INPUT   CUST-MAS-FILE
048800                  ORDER-FILE
048900                  RUNPARM-FILE
049000          OUTPUT  RC-OUT-FILE
049100                  MT-OUT-FILE
049200                  RR-OUT-FILE
049300                  TS-OUT-FILE
049400                  PRINT-FILE.
049500     IF WS-CUSTMAST-STATUS NOT = '00'
049600         DISPLAY 'AKRPT01 - ERROR OPENING CUST-MAS-FILE, STATUS '
049700                 WS-CUSTMAST-STATUS
049800         MOVE 16 TO RETURN-CODE
049900         GOBACK
050000     END-IF.
050100     IF WS-ORDERFIL-STATUS NOT = '00'
050200         DISPLAY 'AKRPT01 - ERROR OPENING ORDER-FILE, STATUS '
050300                 WS-ORDERFIL-STATUS
050400         MOVE 16 TO RETURN-CODE
050500         GOBACK
050600     END-IF.
050700     IF WS-RUNPARM-STATUS NOT = '00'
050800         DISPLAY 'AKRPT01 - ERROR OPENING RUNPARM-FILE, STATUS '
050900                 WS-RUNPARM-STATUS
051000         MOVE 16 TO RETURN-CODE
051100         GOBACK
051200     END-IF.
051300 0100-EXIT.
051400     EXIT.
051500*
051600 0200-READ-RUN-PARM.
051700     READ RUNPARM-FILE INTO AK-RP-REC.
051800     MOVE AK-RP-RUN-DATE-N   TO AK-RUN-DATE.
051900     MOVE AK-RUN-CCYY         TO AK-HEAD-RUN-CCYY.
052000     MOVE AK-RUN-MM           TO AK-HEAD-RUN-MM.
052100     MOVE AK-RUN-DD           TO AK-HEAD-RUN-DD.
052200*    WINDOW-START IS NOT USED DIRECTLY -- EACH ORDER IS TESTED
052300*    AGAINST RUN-DATE VIA AKDT-FN-DAYDIFF IN 5000-KPI4.
052400 0200-EXIT.
052500     EXIT.
052600*
052700****************************************************************
052800*    DATA LOADER                                                *
052900****************************************************************
053000 1000-LOAD-CUSTOMERS.
053100     PERFORM 1010-READ-CUSTOMER THRU 1010-EXIT
053200         UNTIL AK-CUST-EOF.
053300 1000-EXIT.
053400     EXIT.
053500*
053600 1010-READ-CUSTOMER.
053700     READ CUST-MAS-FILE INTO AK-CM-RECORD
053800         AT END
053900             MOVE 'Y' TO AK-CUST-EOF-SW
054000     END-READ.
054100     IF AK-CUST-EOF
054200         GO TO 1010-EXIT
054300     END-IF.
054400     ADD 1 TO AK-CUST-READ.
054500     PERFORM 1100-VALIDATE-CUSTOMER THRU 1100-EXIT.
054600     IF NOT AK-VALID
054700         ADD 1 TO AK-CUST-REJECTED
054800         GO TO 1010-EXIT
054900     END-IF.
055000     PERFORM 1150-FIND-CUSTOMER THRU 1150-EXIT.
055100     IF AK-FOUND
055200         ADD 1 TO AK-CUST-REJECTED
055300     ELSE
055400         PERFORM 1160-ADD-CUSTOMER THRU 1160-EXIT
055500         ADD 1 TO AK-CUST-LOADED
055600     END-IF.
055700 1010-EXIT.
055800     EXIT.
055900*
056000 1100-VALIDATE-CUSTOMER.
056100     MOVE 'Y' TO AK-VALID-SW.
056200     IF AK-CM-ID NOT NUMERIC OR AK-CM-ID = ZERO
056300         MOVE 'N' TO AK-VALID-SW
056400         GO TO 1100-EXIT
056500     END-IF.
056600     IF AK-CM-NAME = SPACES
056700         MOVE 'N' TO AK-VALID-SW
056800         GO TO 1100-EXIT
056900     END-IF.
057000     IF AK-CM-MOBILE NOT NUMERIC
057100         MOVE 'N' TO AK-VALID-SW
057200         GO TO 1100-EXIT
057300     END-IF.
057400     IF AK-CM-REGION = SPACES
057500         MOVE 'UNKNOWN        ' TO AK-CM-REGION
057600     END-IF.
057700     INSPECT AK-CM-REGION CONVERTING
057800         'abcdefghijklmnopqrstuvwxyz' TO
057900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
058000 1100-EXIT.
058100     EXIT.
058200*
058300 1150-FIND-CUSTOMER.
058400     MOVE 'N' TO AK-FOUND-SW.
058500     IF AK-CUST-COUNT = ZERO
058600         GO TO 1150-EXIT
058700     END-IF.
058800     SET AK-CX TO 1.
058900     PERFORM 1155-SCAN-CUSTOMER THRU 1155-EXIT
059000         VARYING AK-CX FROM 1 BY 1
059100         UNTIL AK-CX > AK-CUST-COUNT OR AK-FOUND.
059200 1150-EXIT.
059300     EXIT.
059400*
059500 1155-SCAN-CUSTOMER.
059600     IF AK-TC-ID (AK-CX) = AK-CM-ID
059700         MOVE 'Y' TO AK-FOUND-SW
059800     END-IF.
059900 1155-EXIT.
060000     EXIT.
060100*
060200 1160-ADD-CUSTOMER.
060300     ADD 1 TO AK-CUST-COUNT.
060400     SET AK-CX TO AK-CUST-COUNT.
060500     MOVE AK-CM-ID            TO AK-TC-ID     (AK-CX).
060600     MOVE AK-CM-NAME          TO AK-TC-NAME   (AK-CX).
060700     MOVE AK-CM-MOBILE        TO AK-TC-MOBILE (AK-CX).
060800     MOVE AK-CM-REGION        TO AK-TC-REGION (AK-CX).
060900     MOVE ZERO                TO AK-TC-ORDER-CNT (AK-CX).
061000     MOVE ZERO                TO AK-TC-ORDER-TOT (AK-CX).
061100 1160-EXIT.
061200     EXIT.
061300*
061400 1200-LOAD-ORDERS.
061500     PERFORM 1210-READ-ORDER THRU 1210-EXIT
061600         UNTIL AK-ORD-EOF.
061700 1200-EXIT.
061800     EXIT.
061900*
062000 1210-READ-ORDER.
062100     READ ORDER-FILE INTO AK-OM-RECORD
062200         AT END
062300             MOVE 'Y' TO AK-ORD-EOF-SW
062400     END-READ.
062500     IF AK-ORD-EOF
062600         GO TO 1210-EXIT
062700     END-IF.
062800     ADD 1 TO AK-ORD-READ.
062900     PERFORM 1300-VALIDATE-ORDER THRU 1300-EXIT.
063000     IF NOT AK-VALID
063100         ADD 1 TO AK-ORD-REJECTED
063200         GO TO 1210-EXIT
063300     END-IF.
063400     PERFORM 1350-FIND-ORDER THRU 1350-EXIT.
063500     IF AK-FOUND
063600         ADD 1 TO AK-ORD-REJECTED
063700         GO TO 1210-EXIT
063800     END-IF.
063900     PERFORM 1360-FIND-ORD-CUST THRU 1360-EXIT.
064000     IF NOT AK-FOUND
064100         ADD 1 TO AK-ORD-REJECTED
064200         GO TO 1210-EXIT
064300     END-IF.
064400     PERFORM 1370-ADD-ORDER THRU 1370-EXIT.
064500     ADD 1 TO AK-ORD-LOADED.
064600 1210-EXIT.
064700     EXIT.
064800*
064900 1300-VALIDATE-ORDER.
065000     MOVE 'Y' TO AK-VALID-SW.
065100     IF AK-OM-ID NOT NUMERIC OR AK-OM-ID = ZERO
065200         MOVE 'N' TO AK-VALID-SW
065300         GO TO 1300-EXIT
065400     END-IF.
065500     IF AK-OM-AMOUNT NOT NUMERIC OR AK-OM-AMOUNT NOT > ZERO
065600         MOVE 'N' TO AK-VALID-SW
065700         GO TO 1300-EXIT
065800     END-IF.
065900     MOVE 'V'                 TO AKDT-FUNCTION.
066000     MOVE AK-OM-DATE-N        TO AKDT-DATE-1.
066100     CALL 'AKDTVAL' USING AKDT-LINK-PARM.
066200     IF NOT AKDT-DATE-VALID
066300         MOVE 'N' TO AK-VALID-SW
066400     END-IF.
066500 1300-EXIT.
066600     EXIT.
066700*
066800 1350-FIND-ORDER.
066900     MOVE 'N' TO AK-FOUND-SW.
067000     IF AK-ORD-COUNT = ZERO
067100         GO TO 1350-EXIT
067200     END-IF.
067300     PERFORM 1355-SCAN-ORDER THRU 1355-EXIT
067400         VARYING AK-OX FROM 1 BY 1
067500         UNTIL AK-OX > AK-ORD-COUNT OR AK-FOUND.
067600 1350-EXIT.
067700     EXIT.
067800*
067900 1355-SCAN-ORDER.
068000     IF AK-TO-ID (AK-OX) = AK-OM-ID
068100         MOVE 'Y' TO AK-FOUND-SW
068200     END-IF.
068300 1355-EXIT.
068400     EXIT.
068500*
068600 1360-FIND-ORD-CUST.
068700     PERFORM 1365-VALIDATE-CUST-REF THRU 1366-VALIDATE-CUST-REF-EXIT.
068800 1360-EXIT.
068900     EXIT.
069000*
069100 1365-VALIDATE-CUST-REF.
069200     MOVE 'N' TO AK-FOUND-SW.
069300     MOVE ZERO TO AK-SAVE-IDX.
069400     IF AK-CUST-COUNT = ZERO
069500         GO TO 1366-VALIDATE-CUST-REF-EXIT
069600     END-IF.
069700     PERFORM 1366-SCAN-CUST-REF THRU 1366-SCAN-CUST-REF-EXIT
069800         VARYING AK-CX FROM 1 BY 1
069900         UNTIL AK-CX > AK-CUST-COUNT OR AK-FOUND.
070000 1366-VALIDATE-CUST-REF-EXIT.
070100     EXIT.
070200*
070300 1366-SCAN-CUST-REF.
070400     IF AK-TC-ID (AK-CX) = AK-OM-CUST-ID
070500         MOVE 'Y' TO AK-FOUND-SW
070600         SET AK-SAVE-IDX TO AK-CX
070700     END-IF.
070800 1366-SCAN-CUST-REF-EXIT.
070900     EXIT.
071000*
071100 1370-ADD-ORDER.
071200     ADD 1 TO AK-ORD-COUNT.
071300     SET AK-OX TO AK-ORD-COUNT.
071400     MOVE AK-OM-ID            TO AK-TO-ID      (AK-OX).
071500     MOVE AK-OM-CUST-ID       TO AK-TO-CUST-ID (AK-OX).
071600     MOVE AK-OM-DATE-N        TO AK-TO-DATE-N  (AK-OX).
071700     MOVE AK-OM-AMOUNT        TO AK-TO-AMOUNT  (AK-OX).
071800     MOVE AK-TC-REGION (AK-SAVE-IDX) TO AK-TO-REGION (AK-OX).
071900     ADD 1 TO AK-TC-ORDER-CNT (AK-SAVE-IDX).
072000     ADD AK-OM-AMOUNT TO AK-TC-ORDER-TOT (AK-SAVE-IDX).
072100 1370-EXIT.
072200     EXIT.
072300*
072400****************************************************************
072500*    KPI-1 - REPEAT CUSTOMERS.  SELECTS CUSTOMERS WITH TWO OR   *
072600*    MORE VALID ORDERS AND RANKS THEM BY ORDER COUNT DESCENDING,*
072700*    TIES BROKEN BY CUSTOMER ID ASCENDING.                     *
072800****************************************************************
072900 2000-KPI1-REPEAT-CUST.
073000     MOVE ZERO TO AK-RC-COUNT.
073100     MOVE ZERO TO AK-GRAND-REPEAT-CUST.
073200     IF AK-CUST-COUNT = ZERO
073300         GO TO 2000-EXIT
073400     END-IF.
073500     PERFORM 2010-KPI1-SELECT THRU 2010-EXIT
073600         VARYING AK-CX FROM 1 BY 1
073700         UNTIL AK-CX > AK-CUST-COUNT.
073800     IF AK-RC-COUNT > 1
073900         PERFORM 2100-KPI1-RANK-PASS THRU 2100-EXIT
074000     END-IF.
074100 2000-EXIT.
074200     EXIT.
074300*
074400 2010-KPI1-SELECT.
074500     IF AK-TC-ORDER-CNT (AK-CX) < 2
074600         GO TO 2010-EXIT
074700     END-IF.
074800     ADD 1 TO AK-RC-COUNT.
074900     SET AK-RCX TO AK-RC-COUNT.
075000     MOVE AK-TC-ID       (AK-CX)  TO AK-TRC-CUST-ID   (AK-RCX).
075100     MOVE AK-TC-NAME     (AK-CX)  TO AK-TRC-CUST-NAME (AK-RCX).
075200     MOVE AK-TC-ORDER-CNT (AK-CX) TO AK-TRC-ORDERS    (AK-RCX).
075300     MOVE AK-TC-ORDER-TOT (AK-CX) TO AK-TRC-TOTAL     (AK-RCX).
075400     ADD 1 TO AK-GRAND-REPEAT-CUST.
075500 2010-EXIT.
075600     EXIT.
075700*
075800****************************************************************
075900*    BUBBLE-SORT RANK PASS -- ORDERS DESCENDING, CUST-ID         *
076000*    ASCENDING ON TIES.  RE-USED BY EACH KPI'S RANK STEP.        *
076100****************************************************************
076200 2100-KPI1-RANK-PASS.
076300     MOVE 'Y' TO AK-SWAP-SW.
076400     PERFORM 2110-KPI1-PASS THRU 2110-EXIT
076500         UNTIL NOT AK-SWAP-MADE.
076600 2100-EXIT.
076700     EXIT.
076800*
076900 2110-KPI1-PASS.
077000     MOVE 'N' TO AK-SWAP-SW.
077100     PERFORM 2120-KPI1-COMPARE THRU 2120-EXIT
077200         VARYING AK-RCX FROM 1 BY 1
077300         UNTIL AK-RCX > AK-RC-COUNT - 1.
077400 2110-EXIT.
077500     EXIT.
077600*
077700 2120-KPI1-COMPARE.
077800     SET AK-J TO AK-RCX.
077900     SET AK-J UP BY 1.
078000     IF AK-TRC-ORDERS (AK-RCX) < AK-TRC-ORDERS (AK-J)
078100         PERFORM 2130-KPI1-SWAP THRU 2130-EXIT
078200     ELSE
078300         IF AK-TRC-ORDERS (AK-RCX) = AK-TRC-ORDERS (AK-J)
078400           AND AK-TRC-CUST-ID (AK-RCX) > AK-TRC-CUST-ID (AK-J)
078500             PERFORM 2130-KPI1-SWAP THRU 2130-EXIT
078600         END-IF
078700     END-IF.
078800 2120-EXIT.
078900     EXIT.
079000*
079100 2130-KPI1-SWAP.
079200     MOVE AK-RC-ENTRY (AK-RCX) TO AK-TEMP-REC.
079300     MOVE AK-RC-ENTRY (AK-J)   TO AK-RC-ENTRY (AK-RCX).
079400     MOVE AK-TEMP-REC          TO AK-RC-ENTRY (AK-J).
079500     MOVE 'Y' TO AK-SWAP-SW.
079600 2130-EXIT.
079700     EXIT.
079800*
079900****************************************************************
080000*    KPI-2 - MONTHLY ORDER TRENDS.  THE ORDER TABLE IS SORTED   *
080100*    ASCENDING ON DATE, THEN A CONTROL BREAK ON YYYYMM ROLLS    *
080200*    UP COUNT AND REVENUE PER MONTH.                            *
080300****************************************************************
080400 3000-KPI2-MONTH-TRENDS.
080500     MOVE ZERO TO AK-MT-COUNT.
080600     MOVE ZERO TO AK-GRAND-MT-ORDERS.
080700     MOVE ZERO TO AK-GRAND-MT-REVENUE.
080800     IF AK-ORD-COUNT = ZERO
080900         GO TO 3000-EXIT
081000     END-IF.
081100     PERFORM 3050-KPI2-SORT-PASS THRU 3050-EXIT.
081200     PERFORM 3100-KPI2-CONTROL-BREAK THRU 3100-EXIT.
081300 3000-EXIT.
081400     EXIT.
081500*
081600 3050-KPI2-SORT-PASS.
081700     MOVE 'Y' TO AK-SWAP-SW.
081800     PERFORM 3060-KPI2-PASS THRU 3060-EXIT
081900         UNTIL NOT AK-SWAP-MADE.
082000 3050-EXIT.
082100     EXIT.
082200*
082300 3060-KPI2-PASS.
082400     MOVE 'N' TO AK-SWAP-SW.
082500     PERFORM 3070-KPI2-COMPARE THRU 3070-EXIT
082600         VARYING AK-OX FROM 1 BY 1
082700         UNTIL AK-OX > AK-ORD-COUNT - 1.
082800 3060-EXIT.
082900     EXIT.
083000*
083100 3070-KPI2-COMPARE.
083200     SET AK-J TO AK-OX.
083300     SET AK-J UP BY 1.
083400     IF AK-TO-DATE-N (AK-OX) > AK-TO-DATE-N (AK-J)
083500         MOVE AK-ORD-ENTRY (AK-OX) TO AK-TEMP-REC
083600         MOVE AK-ORD-ENTRY (AK-J)  TO AK-ORD-ENTRY (AK-OX)
083700         MOVE AK-TEMP-REC          TO AK-ORD-ENTRY (AK-J)
083800         MOVE 'Y' TO AK-SWAP-SW
083900     END-IF.
084000 3070-EXIT.
084100     EXIT.
084200*
084300 3100-KPI2-CONTROL-BREAK.
084400     MOVE ZERO TO AK-MONTH-WORK.
084500     SET AK-OX TO 1.
084600     PERFORM 3110-KPI2-BUILD-MONTH THRU 3110-EXIT
084700         VARYING AK-OX FROM 1 BY 1
084800         UNTIL AK-OX > AK-ORD-COUNT.
084900     IF AK-MT-COUNT > ZERO
085000         PERFORM 3900-KPI2-GRAND-TOTAL THRU 3900-EXIT
085100     END-IF.
085200 3100-EXIT.
085300     EXIT.
085400*
085500 3110-KPI2-BUILD-MONTH.
085600     DIVIDE AK-TO-DATE-N (AK-OX) BY 100 GIVING AK-MONTH-WORK.
085700     IF AK-MT-COUNT = ZERO
085800         PERFORM 3120-KPI2-NEW-MONTH THRU 3120-EXIT
085900     ELSE
086000         IF AK-MONTH-WORK = AK-TMT-MONTH (AK-MT-COUNT)
086100             PERFORM 3130-KPI2-ADD-TO-MONTH THRU 3130-EXIT
086200         ELSE
086300             PERFORM 3120-KPI2-NEW-MONTH THRU 3120-EXIT
086400         END-IF
086500     END-IF.
086600 3110-EXIT.
086700     EXIT.
086800*
086900 3120-KPI2-NEW-MONTH.
087000     ADD 1 TO AK-MT-COUNT.
087100     SET AK-MTX TO AK-MT-COUNT.
087200     MOVE AK-MONTH-WORK        TO AK-TMT-MONTH   (AK-MTX).
087300     MOVE 1                    TO AK-TMT-ORDERS  (AK-MTX).
087400     MOVE AK-TO-AMOUNT (AK-OX) TO AK-TMT-REVENUE (AK-MTX).
087500     ADD 1 TO AK-GRAND-MT-ORDERS.
087600     ADD AK-TO-AMOUNT (AK-OX)  TO AK-GRAND-MT-REVENUE.
087700 3120-EXIT.
087800     EXIT.
087900*
088000 3130-KPI2-ADD-TO-MONTH.
088100     ADD 1 TO AK-TMT-ORDERS (AK-MT-COUNT).
088200     ADD AK-TO-AMOUNT (AK-OX) TO AK-TMT-REVENUE (AK-MT-COUNT).
088300     ADD 1 TO AK-GRAND-MT-ORDERS.
088400     ADD AK-TO-AMOUNT (AK-OX) TO AK-GRAND-MT-REVENUE.
088500 3130-EXIT.
088600     EXIT.
088700*
088800 3900-KPI2-GRAND-TOTAL.
088900*    GRAND TOTALS ACCUMULATED DURING THE BUILD PASS ABOVE --
089000*    THIS PARAGRAPH IS THE HOOK THE REPORT WRITER PERFORMS.
089100 3900-EXIT.
089200     EXIT.
089300*
089400****************************************************************
089500*    KPI-3 - REGIONAL REVENUE.  AGGREGATES BY THE CUSTOMER'S    *
089600*    NORMALIZED REGION (CARRIED ON EACH ORDER AT LOAD TIME) AND *
089700*    RANKS THE RESULT DESCENDING BY REVENUE.                    *
089800****************************************************************
089900 4000-KPI3-REGIONAL-REVENUE.
090000     MOVE ZERO TO AK-RR-COUNT.
090100     MOVE ZERO TO AK-GRAND-RR-REVENUE.
090200     IF AK-ORD-COUNT = ZERO
090300         GO TO 4000-EXIT
090400     END-IF.
090500     PERFORM 4010-KPI3-BUILD THRU 4010-EXIT
090600         VARYING AK-OX FROM 1 BY 1
090700         UNTIL AK-OX > AK-ORD-COUNT.
090800     IF AK-RR-COUNT > 1
090900         PERFORM 4100-KPI3-RANK-PASS THRU 4100-EXIT
091000     END-IF.
091100 4000-EXIT.
091200     EXIT.
091300*
091400 4010-KPI3-BUILD.
091500     PERFORM 4050-KPI3-FIND-REGION THRU 4050-EXIT.
091600     IF AK-FOUND
091700         ADD 1 TO AK-TRR-ORDERS  (AK-SAVE-IDX)
091800         ADD AK-TO-AMOUNT (AK-OX) TO AK-TRR-REVENUE (AK-SAVE-IDX)
091900     ELSE
092000         ADD 1 TO AK-RR-COUNT
092100         SET AK-RRX TO AK-RR-COUNT
092200         MOVE AK-TO-REGION (AK-OX)  TO AK-TRR-REGION  (AK-RRX)
092300         MOVE 1                     TO AK-TRR-ORDERS  (AK-RRX)
092400         MOVE AK-TO-AMOUNT (AK-OX)  TO AK-TRR-REVENUE (AK-RRX)
092500     END-IF.
092600     ADD AK-TO-AMOUNT (AK-OX) TO AK-GRAND-RR-REVENUE.
092700 4010-EXIT.
092800     EXIT.
092900*
093000 4050-KPI3-FIND-REGION.
093100     MOVE 'N' TO AK-FOUND-SW.
093200     MOVE ZERO TO AK-SAVE-IDX.
093300     IF AK-RR-COUNT = ZERO
093400         GO TO 4050-EXIT
093500     END-IF.
093600     PERFORM 4060-KPI3-SCAN-REGION THRU 4060-EXIT
093700         VARYING AK-RRX FROM 1 BY 1
093800         UNTIL AK-RRX > AK-RR-COUNT OR AK-FOUND.
093900 4050-EXIT.
094000     EXIT.
094100*
094200 4060-KPI3-SCAN-REGION.
094300     IF AK-TRR-REGION (AK-RRX) = AK-TO-REGION (AK-OX)
094400         MOVE 'Y' TO AK-FOUND-SW
094500         SET AK-SAVE-IDX TO AK-RRX
094600     END-IF.
094700 4060-EXIT.
094800     EXIT.
094900*
095000 4100-KPI3-RANK-PASS.
095100     MOVE 'Y' TO AK-SWAP-SW.
095200     PERFORM 4110-KPI3-PASS THRU 4110-EXIT
095300         UNTIL NOT AK-SWAP-MADE.
095400 4100-EXIT.
095500     EXIT.
095600*
095700 4110-KPI3-PASS.
095800     MOVE 'N' TO AK-SWAP-SW.
095900     PERFORM 4120-KPI3-COMPARE THRU 4120-EXIT
096000         VARYING AK-RRX FROM 1 BY 1
096100         UNTIL AK-RRX > AK-RR-COUNT - 1.
096200 4110-EXIT.
096300     EXIT.
096400*
096500 4120-KPI3-COMPARE.
096600     SET AK-J TO AK-RRX.
096700     SET AK-J UP BY 1.
096800     IF AK-TRR-REVENUE (AK-RRX) < AK-TRR-REVENUE (AK-J)
096900         MOVE AK-RR-ENTRY (AK-RRX) TO AK-TEMP-REC
097000         MOVE AK-RR-ENTRY (AK-J)   TO AK-RR-ENTRY (AK-RRX)
097100         MOVE AK-TEMP-REC          TO AK-RR-ENTRY (AK-J)
097200         MOVE 'Y' TO AK-SWAP-SW
097300     END-IF.
097400 4120-EXIT.
097500     EXIT.
097600*
097700****************************************************************
097800*    KPI-4 - TOP 10 SPENDERS, TRAILING 30 DAYS.  AN ORDER       *
097900*    QUALIFIES WHEN 0 <= (RUN-DATE - ORD-DATE) < 30 DAYS, PER    *
098000*    AKDT-FN-DAYDIFF.  RESULT IS RANKED DESCENDING BY SPEND AND *
098100*    TRIMMED TO THE TOP TEN.                                    *
098200****************************************************************
098300 5000-KPI4-TOP-SPENDERS.
098400     MOVE ZERO TO AK-TSW-COUNT.
098500     MOVE ZERO TO AK-TS-COUNT.
098600     IF AK-ORD-COUNT = ZERO
098700         GO TO 5000-EXIT
098800     END-IF.
098900     PERFORM 5010-KPI4-SELECT THRU 5010-EXIT
099000         VARYING AK-OX FROM 1 BY 1
099100         UNTIL AK-OX > AK-ORD-COUNT.
099200     IF AK-TSW-COUNT > 1
099300         PERFORM 5100-KPI4-RANK-PASS THRU 5100-EXIT
099400     END-IF.
099500     PERFORM 5200-KPI4-TOP10 THRU 5200-EXIT.
099600 5000-EXIT.
099700     EXIT.
099800*
099900 5010-KPI4-SELECT.
100000     MOVE 'D'                 TO AKDT-FUNCTION.
100100     MOVE AK-TO-DATE-N (AK-OX) TO AKDT-DATE-1.
100200     MOVE AK-RUN-DATE          TO AKDT-DATE-2.
100300     CALL 'AKDTVAL' USING AKDT-LINK-PARM.
100400     IF AKDT-DAYS-DIFF < 0 OR AKDT-DAYS-DIFF >= 30
100500         GO TO 5010-EXIT
100600     END-IF.
100700     PERFORM 5050-KPI4-FIND-CUST THRU 5050-EXIT.
100800     IF AK-FOUND
100900         ADD AK-TO-AMOUNT (AK-OX) TO AK-TSW-TOTAL (AK-SAVE-IDX)
101000     ELSE
101100         ADD 1 TO AK-TSW-COUNT
101200         SET AK-TSWX TO AK-TSW-COUNT
101300         MOVE AK-TO-CUST-ID (AK-OX) TO AK-TSW-CUST-ID (AK-TSWX)
101400         MOVE AK-TO-AMOUNT  (AK-OX) TO AK-TSW-TOTAL   (AK-TSWX)
101500     END-IF.
101600 5010-EXIT.
101700     EXIT.
101800*
101900 5050-KPI4-FIND-CUST.
102000     MOVE 'N' TO AK-FOUND-SW.
102100     MOVE ZERO TO AK-SAVE-IDX.
102200     IF AK-TSW-COUNT = ZERO
102300         GO TO 5050-EXIT
102400     END-IF.
102500     PERFORM 5060-KPI4-SCAN-CUST THRU 5060-EXIT
102600         VARYING AK-TSWX FROM 1 BY 1
102700         UNTIL AK-TSWX > AK-TSW-COUNT OR AK-FOUND.
102800 5050-EXIT.
102900     EXIT.
103000*
103100 5060-KPI4-SCAN-CUST.
103200     IF AK-TSW-CUST-ID (AK-TSWX) = AK-TO-CUST-ID (AK-OX)
103300         MOVE 'Y' TO AK-FOUND-SW
103400         SET AK-SAVE-IDX TO AK-TSWX
103500     END-IF.
103600 5060-EXIT.
103700     EXIT.
103800*
103900 5100-KPI4-RANK-PASS.
104000     MOVE 'Y' TO AK-SWAP-SW.
104100     PERFORM 5110-KPI4-PASS THRU 5110-EXIT
104200         UNTIL NOT AK-SWAP-MADE.
104300 5100-EXIT.
104400     EXIT.
104500*
104600 5110-KPI4-PASS.
104700     MOVE 'N' TO AK-SWAP-SW.
104800     PERFORM 5120-KPI4-COMPARE THRU 5120-EXIT
104900         VARYING AK-TSWX FROM 1 BY 1
105000         UNTIL AK-TSWX > AK-TSW-COUNT - 1.
105100 5110-EXIT.
105200     EXIT.
105300*
105400 5120-KPI4-COMPARE.
105500     SET AK-J TO AK-TSWX.
105600     SET AK-J UP BY 1.
105700     IF AK-TSW-TOTAL (AK-TSWX) < AK-TSW-TOTAL (AK-J)
105800         PERFORM 5130-KPI4-SWAP THRU 5130-EXIT
105900     ELSE
106000         IF AK-TSW-TOTAL (AK-TSWX) = AK-TSW-TOTAL (AK-J)
106100           AND AK-TSW-CUST-ID (AK-TSWX) > AK-TSW-CUST-ID (AK-J)
106200             PERFORM 5130-KPI4-SWAP THRU 5130-EXIT
106300         END-IF
106400     END-IF.
106500 5120-EXIT.
106600     EXIT.
106700*
106800 5130-KPI4-SWAP.
106900     MOVE AK-TSW-ENTRY (AK-TSWX) TO AK-TEMP-REC.
107000     MOVE AK-TSW-ENTRY (AK-J)    TO AK-TSW-ENTRY (AK-TSWX).
107100     MOVE AK-TEMP-REC            TO AK-TSW-ENTRY (AK-J).
107200     MOVE 'Y' TO AK-SWAP-SW.
107300 5130-EXIT.
107400     EXIT.
107500*
107600 5200-KPI4-TOP10.
107700     MOVE ZERO TO AK-I.
107800     PERFORM 5210-KPI4-OUTPUT THRU 5210-EXIT
107900         VARYING AK-TSWX FROM 1 BY 1
108000         UNTIL AK-TSWX > AK-TSW-COUNT OR AK-TS-COUNT = 10.
108100 5200-EXIT.
108200     EXIT.
108300*
108400 5210-KPI4-OUTPUT.
108500     ADD 1 TO AK-TS-COUNT.
108600     SET AK-TSX TO AK-TS-COUNT.
108700     MOVE AK-TS-COUNT               TO AK-TTS-RANK     (AK-TSX).
108800     MOVE AK-TSW-CUST-ID (AK-TSWX)  TO AK-TTS-CUST-ID  (AK-TSX).
108900     MOVE AK-TSW-TOTAL   (AK-TSWX)  TO AK-TTS-TOTAL    (AK-TSX).
109000     MOVE SPACES                    TO AK-TTS-CUST-NAME (AK-TSX).
109100     PERFORM 5250-KPI4-FIND-NAME THRU 5250-EXIT.
109200 5210-EXIT.
109300     EXIT.
109400*
109500 5250-KPI4-FIND-NAME.
109600     MOVE 'N' TO AK-FOUND-SW.
109700     IF AK-CUST-COUNT = ZERO
109800         GO TO 5250-EXIT
109900     END-IF.
110000     PERFORM 5260-KPI4-SCAN-NAME THRU 5260-EXIT
110100         VARYING AK-CX FROM 1 BY 1
110200         UNTIL AK-CX > AK-CUST-COUNT OR AK-FOUND.
110300 5250-EXIT.
110400     EXIT.
110500*
110600 5260-KPI4-SCAN-NAME.
110700     IF AK-TC-ID (AK-CX) = AK-TSW-CUST-ID (AK-TSWX)
110800         MOVE 'Y' TO AK-FOUND-SW
110900         MOVE AK-TC-NAME (AK-CX) TO AK-TTS-CUST-NAME (AK-TSX)
111000     END-IF.
111100 5260-EXIT.
111200     EXIT.
111300*
111400 0900-CLOSE-FILES.
111500     CLOSE CUST-MAS-FILE
111600           ORDER-FILE
111700           RUNPARM-FILE
111800           RC-OUT-FILE
111900           MT-OUT-FILE
112000           RR-OUT-FILE
112100           TS-OUT-FILE
112200           PRINT-FILE.
112300 0900-EXIT.
112400     EXIT.
112500*
112600****************************************************************
112700*    REPORT WRITER                                              *
112800****************************************************************
112900 8000-WRITE-RPT-HEADER.
113000     MOVE ALL '=' TO PRINT-REC.
113100     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
113200     WRITE PRINT-REC FROM AK-HEAD-LINE.
113300     MOVE ALL '=' TO PRINT-REC.
113400     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
113500 8000-EXIT.
113600     EXIT.
113700*
113800 1900-LOAD-SUMMARY.
113900     MOVE AK-LOAD-SUMMARY-LINE1 TO PRINT-REC.
114000     WRITE PRINT-REC.
114100     MOVE AK-CUST-LOADED     TO AK-LS-CUST-LOADED.
114200     MOVE AK-CUST-REJECTED   TO AK-LS-CUST-REJ.
114300     MOVE AK-LOAD-SUMMARY-LINE2 TO PRINT-REC.
114400     WRITE PRINT-REC.
114500     MOVE AK-ORD-LOADED      TO AK-LS-ORD-LOADED.
114600     MOVE AK-ORD-REJECTED    TO AK-LS-ORD-REJ.
114700     MOVE AK-LOAD-SUMMARY-LINE3 TO PRINT-REC.
114800     WRITE PRINT-REC.
114900     MOVE SPACES TO PRINT-REC.
115000     WRITE PRINT-REC.
115100 1900-EXIT.
115200     EXIT.
115300*
115400 8100-PRINT-KPI1.
115500     MOVE 'KPI 1 - REPEAT CUSTOMERS' TO AK-TITLE-TEXT.
115600     PERFORM 8910-SECTION-BANNER THRU 8910-EXIT.
115700     MOVE AK-COL-HEAD-RC TO PRINT-REC.
115800     WRITE PRINT-REC.
115900     IF AK-RC-COUNT = ZERO
116000         GO TO 8100-EXIT
116100     END-IF.
116200     PERFORM 8110-PRINT-RC-LINE THRU 8110-EXIT
116300         VARYING AK-RCX FROM 1 BY 1
116400         UNTIL AK-RCX > AK-RC-COUNT.
116500     MOVE AK-RC-COUNT TO AK-TRC-COUNT.
116600     MOVE AK-TOTAL-RC TO PRINT-REC.
116700     WRITE PRINT-REC.
116800     MOVE SPACES TO PRINT-REC.
116900     WRITE PRINT-REC.
117000 8100-EXIT.
117100     EXIT.
117200*
117300 8110-PRINT-RC-LINE.
117400     MOVE AK-TRC-CUST-ID   (AK-RCX) TO AK-DRC-CUST-ID.
117500     MOVE AK-TRC-CUST-NAME (AK-RCX) TO AK-DRC-CUST-NAME.
117600     MOVE AK-TRC-ORDERS    (AK-RCX) TO AK-DRC-ORDERS.
117700     MOVE AK-TRC-TOTAL     (AK-RCX) TO AK-DRC-TOTAL.
117800     MOVE AK-DETAIL-RC TO PRINT-REC.
117900     WRITE PRINT-REC.
118000 8110-EXIT.
118100     EXIT.
118200*
118300 8200-PRINT-KPI2.
118400     MOVE 'KPI 2 - MONTHLY ORDER TRENDS' TO AK-TITLE-TEXT.
118500     PERFORM 8910-SECTION-BANNER THRU 8910-EXIT.
118600     MOVE AK-COL-HEAD-MT TO PRINT-REC.
118700     WRITE PRINT-REC.
118800     IF AK-MT-COUNT = ZERO
118900         GO TO 8200-EXIT
119000     END-IF.
119100     PERFORM 8210-PRINT-MT-LINE THRU 8210-EXIT
119200         VARYING AK-MTX FROM 1 BY 1
119300         UNTIL AK-MTX > AK-MT-COUNT.
119400     MOVE AK-GRAND-MT-ORDERS  TO AK-TOT-MT-ORDERS.
119500     MOVE AK-GRAND-MT-REVENUE TO AK-TOT-MT-REVENUE.
119600     MOVE AK-TOTAL-MT TO PRINT-REC.
119700     WRITE PRINT-REC.
119800     MOVE SPACES TO PRINT-REC.
119900     WRITE PRINT-REC.
120000 8200-EXIT.
120100     EXIT.
120200*
120300 8210-PRINT-MT-LINE.
120400     MOVE AK-TMT-MONTH   (AK-MTX) TO AK-DMT-MONTH.
120500     MOVE AK-TMT-ORDERS  (AK-MTX) TO AK-DMT-ORDERS.
120600     MOVE AK-TMT-REVENUE (AK-MTX) TO AK-DMT-REVENUE.
120700     MOVE AK-DETAIL-MT TO PRINT-REC.
120800     WRITE PRINT-REC.
120900 8210-EXIT.
121000     EXIT.
121100*
121200 8300-PRINT-KPI3.
121300     MOVE 'KPI 3 - REGIONAL REVENUE' TO AK-TITLE-TEXT.
121400     PERFORM 8910-SECTION-BANNER THRU 8910-EXIT.
121500     MOVE AK-COL-HEAD-RR TO PRINT-REC.
121600     WRITE PRINT-REC.
121700     IF AK-RR-COUNT = ZERO
121800         GO TO 8300-EXIT
121900     END-IF.
122000     PERFORM 8310-PRINT-RR-LINE THRU 8310-EXIT
122100         VARYING AK-RRX FROM 1 BY 1
122200         UNTIL AK-RRX > AK-RR-COUNT.
122300     MOVE AK-GRAND-RR-REVENUE TO AK-TOT-RR-REVENUE.
122400     MOVE AK-TOTAL-RR TO PRINT-REC.
122500     WRITE PRINT-REC.
122600     MOVE SPACES TO PRINT-REC.
122700     WRITE PRINT-REC.
122800 8300-EXIT.
122900     EXIT.
123000*
123100 8310-PRINT-RR-LINE.
123200     MOVE AK-TRR-REGION  (AK-RRX) TO AK-DRR-REGION.
123300     MOVE AK-TRR-ORDERS  (AK-RRX) TO AK-DRR-ORDERS.
123400     MOVE AK-TRR-REVENUE (AK-RRX) TO AK-DRR-REVENUE.
123500     MOVE AK-DETAIL-RR TO PRINT-REC.
123600     WRITE PRINT-REC.
123700 8310-EXIT.
123800     EXIT.
123900*
124000 8400-PRINT-KPI4.
124100     MOVE 'KPI 4 - TOP SPENDERS, LAST 30 DAYS' TO AK-TITLE-TEXT.
124200     PERFORM 8910-SECTION-BANNER THRU 8910-EXIT.
124300     MOVE AK-COL-HEAD-TS TO PRINT-REC.
124400     WRITE PRINT-REC.
124500     IF AK-TS-COUNT = ZERO
124600         GO TO 8400-EXIT
124700     END-IF.
124800     PERFORM 8410-PRINT-TS-LINE THRU 8410-EXIT
124900         VARYING AK-TSX FROM 1 BY 1
125000         UNTIL AK-TSX > AK-TS-COUNT.
125100     MOVE SPACES TO PRINT-REC.
125200     WRITE PRINT-REC.
125300 8400-EXIT.
125400     EXIT.
125500*
125600 8410-PRINT-TS-LINE.
125700     MOVE AK-TTS-RANK      (AK-TSX) TO AK-DTS-RANK.
125800     MOVE AK-TTS-CUST-ID   (AK-TSX) TO AK-DTS-CUST-ID.
125900     MOVE AK-TTS-CUST-NAME (AK-TSX) TO AK-DTS-CUST-NAME.
126000     MOVE AK-TTS-TOTAL     (AK-TSX) TO AK-DTS-TOTAL.
126100     MOVE AK-DETAIL-TS TO PRINT-REC.
126200     WRITE PRINT-REC.
126300 8410-EXIT.
126400     EXIT.
126500*
126600 8900-PRINT-LINE.
126700     WRITE PRINT-REC.
126800 8900-EXIT.
126900     EXIT.
127000*
127100 8910-SECTION-BANNER.
127200     MOVE ALL '=' TO PRINT-REC.
127300     WRITE PRINT-REC.
127400     MOVE AK-TITLE-LINE TO PRINT-REC.
127500     WRITE PRINT-REC.
127600     MOVE ALL '=' TO PRINT-REC.
127700     WRITE PRINT-REC.
127800 8910-EXIT.
127900     EXIT.
128000*
128100****************************************************************
128200*    OUTPUT FILE WRITERS -- ONE PER KPI RESULT SET.             *
128300****************************************************************
128400 9000-WRITE-RC-FILE.
128500     IF AK-RC-COUNT = ZERO
128600         GO TO 9000-EXIT
128700     END-IF.
128800     PERFORM 9010-WRITE-RC-REC THRU 9010-EXIT
128900         VARYING AK-RCX FROM 1 BY 1
129000         UNTIL AK-RCX > AK-RC-COUNT.
129100 9000-EXIT.
129200     EXIT.
129300*
129400 9010-WRITE-RC-REC.
129500     MOVE AK-RC-ENTRY (AK-RCX) TO AK-FRC-REC.
129600     WRITE AK-FRC-RECORD.
129700 9010-EXIT.
129800     EXIT.
129900*
130000 9100-WRITE-MT-FILE.
130100     IF AK-MT-COUNT = ZERO
130200         GO TO 9100-EXIT
130300     END-IF.
130400     PERFORM 9110-WRITE-MT-REC THRU 9110-EXIT
130500         VARYING AK-MTX FROM 1 BY 1
130600         UNTIL AK-MTX > AK-MT-COUNT.
130700 9100-EXIT.
130800     EXIT.
130900*
131000 9110-WRITE-MT-REC.
131100     MOVE AK-MT-ENTRY (AK-MTX) TO AK-FMT-REC.
131200     WRITE AK-FMT-RECORD.
131300 9110-EXIT.
131400     EXIT.
131500*
131600 9200-WRITE-RR-FILE.
131700     IF AK-RR-COUNT = ZERO
131800         GO TO 9200-EXIT
131900     END-IF.
132000     PERFORM 9210-WRITE-RR-REC THRU 9210-EXIT
132100         VARYING AK-RRX FROM 1 BY 1
132200         UNTIL AK-RRX > AK-RR-COUNT.
132300 9200-EXIT.
132400     EXIT.
132500*
132600 9210-WRITE-RR-REC.
132700     MOVE AK-RR-ENTRY (AK-RRX) TO AK-FRR-REC.
132800     WRITE AK-FRR-RECORD.
132900 9210-EXIT.
133000     EXIT.
133100*
133200 9300-WRITE-TS-FILE.
133300     IF AK-TS-COUNT = ZERO
133400         GO TO 9300-EXIT
133500     END-IF.
133600     PERFORM 9310-WRITE-TS-REC THRU 9310-EXIT
133700         VARYING AK-TSX FROM 1 BY 1
133800         UNTIL AK-TSX > AK-TS-COUNT.
133900 9300-EXIT.
134000     EXIT.
134100*
134200 9310-WRITE-TS-REC.
134300     MOVE AK-TS-ENTRY (AK-TSX) TO AK-FTS-REC.
134400     WRITE AK-FTS-RECORD.
134500 9310-EXIT.
134600     EXIT.
